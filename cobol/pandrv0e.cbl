?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =WSYS022

* Sourcesafe-Module
?SEARCH  =PANANL0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PANDRV0O.
000400
000500 AUTHOR.
000600     K. LORENZ.
000700
000800 INSTALLATION.
000900     WSOFT SYSTEMHAUS - ABT. ANWENDUNGSENTWICKLUNG.
001000
001100 DATE-WRITTEN.
001200     1987-05-11.
001300
001400 DATE-COMPILED.
001500
001600 SECURITY.
001700     NUR FUER INTERNEN GEBRAUCH DER ABT. SUPPORT-AUSWERTUNG.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2024-03-11
002100* Letzte Version   :: C.00.05
002200* Kurzbeschreibung :: Batchtreiber voor PANANL0M
002300*                      (Proces-delay-analyse support-eventlog)
002400* Auftrag          :: SSFNEW-PAN01
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                         *
003000*---------|------------|-----|-----------------------------------*
003100*A.00.00  | 1987-05-11 | lor | Neuerstellung als testdriver voor
003200*         |            |     | de Stap-doorlooptijd batchkern
003300*---------|------------|-----|-----------------------------------*
003400*A.01.00  | 1992-02-27 | lor | LINK-REC vereenvoudigd, enkel nog
003500*         |            |     | commando "AN" wordt aangeroepen
003600*---------|------------|-----|-----------------------------------*
003700*B.00.00  | 1996-11-06 |  kl | Startup-text routine behouden voor
003800*         |            |     | toekomstige parameters (ongebruikt)
003900*---------|------------|-----|-----------------------------------*
004000*B.00.01  | 1998-12-03 |  kl | Jahrtausendwechsel: TAL-JHJJ op 4
004100*         |            |     | posities (Y2K, Anf. RZ01)
004200*---------|------------|-----|-----------------------------------*
004300*C.00.00  | 2011-04-29 |  jv | Herbouw: driver roept nu PANANL0M
004400*         |            |     | aan i.p.v. SSFEIN0M
004500*---------|------------|-----|-----------------------------------*
004600*C.00.01  | 2015-08-14 |  jv | Eindmelding toont aantal problemen
004700*         |            |     | en knelpunten bij RC = 0
004800*---------|------------|-----|-----------------------------------*
004900*C.00.02  | 2022-05-23 |  mh | RC = 1 (geen invoer) geeft nu eigen
005000*         |            |     | console-tekst, geen ABBRUCH meer
005100*---------|------------|-----|-----------------------------------*
005200*C.00.03  | 2024-02-19 |  mh | Ticket SSFNEW-PAN01: commentaar en
005300*         |            |     | meldingen overgezet naar PAN-reeks
005350*---------|------------|-----|-----------------------------------*
005360*C.00.04  | 2024-03-11 |  mh | TAL-TIME/U200-TIMESTAMP verwijderd
005370*         |            |     | (werd berekend maar nooit gelogd);
005380*         |            |     | deze batchkern kent geen logging-
005390*         |            |     | tijdstip
005392*---------|------------|-----|-----------------------------------*
005394*C.00.05  | 2024-03-11 |  mh | LINK-DATA-OUD en nieuw LINK-HDR-OUD
005396*         |            |     | nu gebruikt in de trace bij onbe-
005398*         |            |     | kende RC; C01/TOP-OF-FORM uit
005399*         |            |     | SPECIAL-NAMES verwijderd (geen
005400*         |            |     | formulierstuurcode in dit programma)
005410*----------------------------------------------------------------*
005500*
005600* Programmbeschreibung
005700* --------------------
005800* Batchtreiber: leest geen eigen bestanden, roept eenmalig de
005900* analysemodule PANANL0M aan met commando "AN" en geeft het
006000* resultaat (OK/WARN/ABBRUCH) door aan de operator-console.
006100*
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.
006700     TANDEM-NONSTOP.
006800 OBJECT-COMPUTER.
006900     TANDEM-NONSTOP.
007000 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007700                      " .,;-_!$%&/=*+".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------*
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008800*----------------------------------------------------------------*
008900 01          COMP-FELDER.
009000     05      C4-I1               PIC S9(04) COMP.
009100     05      C9-PROB-TOTAAL      PIC S9(09) COMP VALUE ZERO.
009200     05      C9-KNEL-TOTAAL      PIC S9(09) COMP VALUE ZERO.
009300     05      FILLER              PIC X(01).
009400
009500*----------------------------------------------------------------*
009600* Display-Felder: Praefix D
009700*----------------------------------------------------------------*
009800 01          DISPLAY-FELDER.
009900     05      D-NUM4              PIC -9(04).
010000     05      D-AANTAL1-ED        PIC ZZZZ9.
010100     05      D-AANTAL2-ED        PIC ZZZZ9.
010200     05      FILLER              PIC X(01).
010300
010400*----------------------------------------------------------------*
010500* Felder mit konstantem Inhalt: Praefix K
010600*----------------------------------------------------------------*
010700 01          KONSTANTE-FELDER.
010800     05      K-MODUL             PIC X(08)    VALUE "PANDRV0O".
010900     05      K-VERSIE            PIC X(08)    VALUE "C.00.05 ".
011000     05      FILLER              PIC X(01).
011100
011200*----------------------------------------------------------------*
011300* Conditional-Felder
011400*----------------------------------------------------------------*
011500 01          SCHALTER.
011600     05      FILE-STATUS         PIC X(02).
011700          88 FILE-OK                         VALUE "00".
011800          88 FILE-NOK                        VALUE "01" THRU "99".
011900     05      REC-STAT REDEFINES  FILE-STATUS.
012000        10   FILE-STATUS1        PIC X.
012100          88 FILE-EOF                        VALUE "1".
012200          88 FILE-INVALID                    VALUE "2".
012300          88 FILE-PERMERR                    VALUE "3".
012400          88 FILE-LOGICERR                   VALUE "4".
012500        10                       PIC X.
012600
012700     05      PRG-STATUS          PIC 9       VALUE ZERO.
012800          88 PRG-OK                          VALUE ZERO.
012900          88 PRG-WAARSCHUWING                VALUE 1.
013000          88 PRG-ABBRUCH                     VALUE 2.
013050     05      FILLER              PIC X(01).
013100
013200*----------------------------------------------------------------*
013300* weitere Arbeitsfelder
013400*----------------------------------------------------------------*
013500 01          WORK-FELDER.
013600     05      W-DUMMY             PIC X(02).
013700     05      FILLER              PIC X(01).
013800 01          ZEILE.
013820     05      ZEILE-TEKST         PIC X(79)   VALUE SPACES.
013840     05      FILLER              PIC X(01).
013900
017900*-->    Uebergabe an PANANL0M
018000 01     LINK-REC.
018100    05  LINK-HDR.
018200     10 LINK-CMD                PIC X(02).
018300*       "AN" = Analyse uitvoeren
018400     10 LINK-RC                 PIC S9(04) COMP.
018500*       0    = OK
018600*       1    = warning (geen invoer / leeg eventbestand)
018700*       9999 = programmaabbruch
018750    05  LINK-HDR-OUD REDEFINES LINK-HDR.
018760*       Voor ruwe trace van de koppelvlakbytes bij onbekende RC
018770     10 LINK-HDR-OUD-RAW        PIC X(04).
018800    05  LINK-DATA.
018900     10 LINK-PROB-COUNT         PIC S9(09) COMP.
019000     10 LINK-KNEL-COUNT         PIC S9(09) COMP.
019100     10 LINK-DATA-OUD REDEFINES LINK-DATA.
019200        15 LINK-DATA-OUD-PROB   PIC S9(09) COMP.
019300        15 LINK-DATA-OUD-KNEL   PIC S9(09) COMP.
019400     10 FILLER                  PIC X(01).
019500
019600 PROCEDURE DIVISION.
019700
019800******************************************************************
019900* Steuerungs-Section
020000******************************************************************
020100 A100-STEUERUNG SECTION.
020200 A100-00.
020300     IF  SHOW-VERSION
020400         DISPLAY K-MODUL " Versie: " K-VERSIE
020500         STOP RUN
020600     END-IF
020700
020800     PERFORM B000-VORLAUF
020900
021000     IF  PRG-ABBRUCH
021100         CONTINUE
021200     ELSE
021300         PERFORM B100-VERARBEITUNG
021400     END-IF
021500
021600     PERFORM B090-ENDE
021700     STOP RUN
021800     .
021900 A100-99.
022000     EXIT.
022100
022200******************************************************************
022300* Vorlauf
022400******************************************************************
022500 B000-VORLAUF SECTION.
022600 B000-00.
022700     PERFORM C000-INIT
022900     .
023000 B000-99.
023100     EXIT.
023200
023300******************************************************************
023400* Ende
023500******************************************************************
023600 B090-ENDE SECTION.
023700 B090-00.
023800     IF  PRG-ABBRUCH
023900         DISPLAY ">>> ABBRUCH !!! <<< PANANL0M meldde RC 9999"
024000     ELSE
024100        IF PRG-WAARSCHUWING
024200           DISPLAY ">>> Verarbeitung met waarschuwing beeindigd"
024300        ELSE
024400           MOVE C9-PROB-TOTAAL TO D-AANTAL1-ED
024500           MOVE C9-KNEL-TOTAAL TO D-AANTAL2-ED
024600           STRING ">>> Verarbeitung OK <<< problemen: "
024700                  DELIMITED BY SIZE,
024800                  D-AANTAL1-ED             DELIMITED BY SIZE,
024900                  " knelpunten: "          DELIMITED BY SIZE,
025000                  D-AANTAL2-ED             DELIMITED BY SIZE
025100             INTO ZEILE
025200           DISPLAY ZEILE
025300        END-IF
025400     END-IF
025500     .
025600 B090-99.
025700     EXIT.
025800
025900******************************************************************
026000* Verarbeitung
026100******************************************************************
026200 B100-VERARBEITUNG SECTION.
026300 B100-00.
026400     MOVE "AN"   TO LINK-CMD
026500     MOVE ZERO   TO LINK-RC
026600     INITIALIZE LINK-DATA
026700
026800     CALL "PANANL0M"   USING LINK-REC
026900
027000     EVALUATE LINK-RC
027100
027200        WHEN   ZERO   MOVE LINK-PROB-COUNT TO C9-PROB-TOTAAL
027300                      MOVE LINK-KNEL-COUNT TO C9-KNEL-TOTAAL
027400
027500        WHEN   1      SET PRG-WAARSCHUWING TO TRUE
027600
027700        WHEN   9999   SET PRG-ABBRUCH TO TRUE
027800
027900        WHEN   OTHER  MOVE LINK-RC              TO D-NUM4
028000                      MOVE LINK-DATA-OUD-PROB    TO D-AANTAL1-ED
028050                      MOVE LINK-DATA-OUD-KNEL    TO D-AANTAL2-ED
028100                      DISPLAY " onbekende RC: " D-NUM4
028150                              " (tellers: " D-AANTAL1-ED
028170                              "/" D-AANTAL2-ED ") uit PANANL0M"
028180                      DISPLAY " ruwe LINK-HDR: " LINK-HDR-OUD-RAW
028200                      SET PRG-ABBRUCH TO TRUE
028300
028400     END-EVALUATE
028500     .
028600 B100-99.
028700     EXIT.
028800
028900******************************************************************
029000* Initialisierung von Feldern und Strukturen
029100******************************************************************
029200 C000-INIT SECTION.
029300 C000-00.
029400     INITIALIZE SCHALTER
029500                COMP-FELDER
029600     .
029700 C000-99.
029800     EXIT.
029900
031100******************************************************************
031200* ENDE Source-Programm
031300******************************************************************
