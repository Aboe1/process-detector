?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. PANANL0M.
000400
000500 AUTHOR.
000600     K. LORENZ.
000700
000800 INSTALLATION.
000900     WSOFT SYSTEMHAUS - ABT. ANWENDUNGSENTWICKLUNG.
001000
001100 DATE-WRITTEN.
001200     1987-05-11.
001300
001400 DATE-COMPILED.
001500
001600 SECURITY.
001700     NUR FUER INTERNEN GEBRAUCH DER ABT. SUPPORT-AUSWERTUNG.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2024-03-11
002100* Letzte Version   :: C.00.06
002200* Kurzbeschreibung :: Proces-delay-analyse ueber das Event-Log
002300*                      der Support-Faelle (Auftrag SSFNEW-PAN01)
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                         *
002900*---------|------------|-----|-----------------------------------*
003000*A.00.00  | 1987-05-11 | lor | Neuerstellung - Laufzeitstatistik
003100*         |            |     | ueber Stapschritte (Batchkern)
003200*---------|------------|-----|-----------------------------------*
003300*A.01.00  | 1989-09-04 | hg  | Drempelwert konfigurierbar gemacht
003400*         |            |     | (K-FACTOR-DREMPEL statt Konstante)
003500*---------|------------|-----|-----------------------------------*
003600*A.02.00  | 1992-02-27 | lor | Knelpunt-Aggregatie pro Stap erg.
003700*---------|------------|-----|-----------------------------------*
003800*B.00.00  | 1996-11-06 | kl  | Umstellung auf JULIANTIMESTAMP fuer
003900*         |            |     | Duurberekening (vorher TAL^TIME)
004000*---------|------------|-----|-----------------------------------*
004100*B.00.01  | 1998-12-03 | kl  | Jahrtausendwechsel: TS-JJJJ auf 4
004200*         |            |     | Stellen erweitert (Y2K, Anf. RZ01)
004300*---------|------------|-----|-----------------------------------*
004400*B.01.00  | 2003-06-18 | hg  | Selectiesort voor rangschikking van
004500*         |            |     | procesproblemen en knelpunten
004600*---------|------------|-----|-----------------------------------*
004700*C.00.00  | 2011-04-29 |  jv | Herbouw voor nieuwe Support-Keten:
004800*         |            |     | CASE-ID/STAP/TIJDSTIP-Eventlog
004900*---------|------------|-----|-----------------------------------*
005000*C.00.01  | 2015-08-14 |  jv | Rapportlayout naar twee secties
005100*         |            |     | (procesproblemen/knelpunten)
005200*---------|------------|-----|-----------------------------------*
005300*C.00.02  | 2019-01-09 |  kl | Afronding rapportwaarden op 1
005400*         |            |     | decimaal (round-half-up)
005500*---------|------------|-----|-----------------------------------*
005600*C.00.03  | 2022-05-23 |  mh | Leeg/ontbrekend eventbestand geeft
005700*         |            |     | nu [WARN] i.p.v. programmaabbruch
005800*---------|------------|-----|-----------------------------------*
005900*C.00.04  | 2024-02-19 |  mh | Ticket SSFNEW-PAN01: placeholderre-
006000*         |            |     | gels als geen problemen/knelpunten
006050*---------|------------|-----|-----------------------------------*
006060*C.00.05  | 2024-03-11 |  mh | Oorzaak-regel liep vroegtijdig vol
006070*         |            |     | (STRING uit eigen ZEILE); nu in een
006080*         |            |     | enkele STRING opgebouwd
006090*---------|------------|-----|-----------------------------------*
006092*C.00.06  | 2024-03-11 |  mh | C01/TOP-OF-FORM uit SPECIAL-NAMES
006094*         |            |     | verwijderd (geen formulierstuur-
006096*         |            |     | code in dit programma)
006100*----------------------------------------------------------------*
006200*
006300* Programmbeschreibung
006400* --------------------
006500* Liest het event-log van de Support-afhandeling (1 regel per
006600* uitgevoerde stap van een zaak), bepaalt per zaak de doorlooptijd
006700* van elke stap tot de volgende stap van diezelfde zaak, leidt per
006800* stap de normale (gemiddelde) doorlooptijd af en meldt elke
006900* waarneming die meer dan 1,5 maal de normale tijd duurde als
007000* procesprobleem. De procesproblemen worden per stap opgeteld tot
007100* structurele knelpunten. Resultaat: druklijst PROCESREP.
007200*
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.
007800     TANDEM-NONSTOP.
007900 OBJECT-COMPUTER.
008000     TANDEM-NONSTOP.
008100 SPECIAL-NAMES.
008300     SWITCH-15 IS ANZEIGE-VERSION
008400         ON STATUS IS SHOW-VERSION
008500     CLASS ALPHNUM IS "0123456789"
008600                      "abcdefghijklmnopqrstuvwxyz"
008700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008800                      " .,;-_!$%&/=*+".
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT EVENTF       ASSIGN TO "EVENTS"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FILE-STATUS.
009500
009600     SELECT RAPPORTF     ASSIGN TO "PROCESREP"
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS REP-FILE-STATUS.
009900
010000     SELECT SORT-WERK    ASSIGN TO DISK.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  EVENTF
010500     LABEL RECORDS ARE OMITTED.
010600 01  EVT-INVOER-REC.
010700     05  EVT-ZAAK-ID          PIC 9(06).
010800     05  EVT-STAP-NAAM        PIC X(20).
010900     05  EVT-TIJDSTIP         PIC X(19).
011000     05  FILLER               PIC X(01).
011100
011200 FD  RAPPORTF
011300     LABEL RECORDS ARE OMITTED.
011400 01  RAP-REGEL.
011500     05  RAP-TEKST            PIC X(79).
011600     05  FILLER               PIC X(01).
011700
011800 SD  SORT-WERK.
011900 01  SRT-REC.
012000     05  SRT-ZAAK-ID          PIC 9(06).
012100     05  SRT-STAP-NAAM        PIC X(20).
012200     05  SRT-TIJDSTIP         PIC X(19).
012300     05  FILLER               PIC X(01).
012400
012500 WORKING-STORAGE SECTION.
012600*----------------------------------------------------------------*
012700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
012800*----------------------------------------------------------------*
012900 01          COMP-FELDER.
013000     05      C4-I1               PIC S9(04) COMP.
013100*                ---> index EVENT-TABEL / DUUR-TABEL
013200     05      C4-I2               PIC S9(04) COMP.
013300*                ---> index binnen dezelfde zaak (lookahead)
013400     05      C4-I3               PIC S9(04) COMP.
013500*                ---> index STAP-STAT-TABEL / KNELPUNT-TABEL
013600     05      C4-I4               PIC S9(04) COMP.
013700*                ---> index PROBLEEM-TABEL
013800     05      C4-J                PIC S9(04) COMP.
013900*                ---> vergelijkingsindex selectiesort
014000     05      C4-MIN              PIC S9(04) COMP.
014100*                ---> gevonden-maximum-index selectiesort
014200
014300     05      C9-EVT-COUNT        PIC S9(09) COMP VALUE ZERO.
014400     05      C9-DUR-COUNT        PIC S9(09) COMP VALUE ZERO.
014500     05      C9-STAP-COUNT       PIC S9(09) COMP VALUE ZERO.
014600     05      C9-PROB-COUNT       PIC S9(09) COMP VALUE ZERO.
014700     05      C9-KNEL-COUNT       PIC S9(09) COMP VALUE ZERO.
014800
014900     05      C18-JULIAANS-1      PIC S9(18) COMP.
015000     05      C18-JULIAANS-2      PIC S9(18) COMP.
015100     05      C18-VERSCHIL        PIC S9(18) COMP.
015200*                ---> verschil in microseconden (JULIANTIMESTAMP)
015300     05      FILLER              PIC X(01).
015400
015500*----------------------------------------------------------------*
015600* Display-Felder: Praefix D (opbouw rapportregels)
015700*----------------------------------------------------------------*
015800 01          DISPLAY-FELDER.
015900     05      D-NUM4              PIC -9(04).
016000     05      D-ZAAK-ED           PIC ZZZZZ9.
016100     05      D-UUR7-ED           PIC ZZZZZZ9.9.
016150     05      D-UUR7-ED-WRK       PIC ZZZZZZ9.9.
016170     05      D-UUR7-ED-NRM       PIC ZZZZZZ9.9.
016200     05      D-FACTOR-ED         PIC ZZZZ9.9.
016300     05      D-TOT9-ED           PIC ZZZZZZZZ9.9.
016400     05      D-AANTAL-ED         PIC ZZZZ9.
016500     05      FILLER              PIC X(01).
016600
016700*----------------------------------------------------------------*
016800* Felder mit konstantem Inhalt: Praefix K
016900*----------------------------------------------------------------*
017000 01          KONSTANTE-FELDER.
017100     05      K-MODUL             PIC X(08)     VALUE "PANANL0M".
017200     05      K-VERSIE            PIC X(08)     VALUE "C.00.06 ".
017300     05      K-FACTOR-DREMPEL    PIC 9V9(04)   VALUE 1.5.
017400*                ---> outlierdrempel: 1,5 maal het stapgemiddelde
017500     05      K-MIN-WAARNEMINGEN  PIC 9(02)     VALUE 2.
017600*                ---> stap telt pas mee vanaf 2 waarnemingen
017700     05      FILLER              PIC X(01).
017800
017900*----------------------------------------------------------------*
018000* Conditional-Felder
018100*----------------------------------------------------------------*
018200 01          SCHALTER.
018300     05      FILE-STATUS         PIC X(02).
018400          88 FILE-OK                         VALUE "00".
018500          88 FILE-NOK                        VALUE "01" THRU "99".
018600          88 FILE-NOT-FOUND                  VALUE "35".
018700     05      REC-STAT REDEFINES  FILE-STATUS.
018800        10   FILE-STATUS1        PIC X.
018900          88 FILE-EOF                        VALUE "1".
019000          88 FILE-INVALID                    VALUE "2".
019100          88 FILE-PERMERR                    VALUE "3".
019200          88 FILE-LOGICERR                   VALUE "4".
019300        10                       PIC X.
019400
019500     05      REP-FILE-STATUS     PIC X(02).
019600          88 REP-FILE-OK                     VALUE "00".
019700          88 REP-FILE-NOK                    VALUE "01" THRU "99".
019800     05      REP-REC-STAT REDEFINES REP-FILE-STATUS.
019900        10   REP-FILE-STATUS1    PIC X.
020000        10                       PIC X.
020100
020200     05      PRG-STATUS          PIC 9       VALUE ZERO.
020300          88 PRG-OK                          VALUE ZERO.
020400          88 PRG-ABBRUCH                     VALUE 1.
020500          88 PRG-GEEN-INVOER                 VALUE 2.
020600
020700     05      EINDE-SORT          PIC X       VALUE "N".
020800          88 SORT-EOF                        VALUE "J".
020900     05      FILLER              PIC X(01).
021000
021100*----------------------------------------------------------------*
021200* weitere Arbeitsfelder: Praefix W
021300*----------------------------------------------------------------*
021400 01          WORK-FELDER.
021500     05      W-DUMMY             PIC X(02).
021600     05      W-HUIDIGE-ZAAK      PIC 9(06).
021700     05      W-VOLGENDE-ZAAK     PIC 9(06).
021800     05      W-GEVONDEN-STAP     PIC X       VALUE "N".
021900          88 STAP-GEVONDEN                   VALUE "J".
022000     05      W-GEVONDEN-KNEL     PIC X       VALUE "N".
022100          88 KNEL-GEVONDEN                   VALUE "J".
022200     05      FILLER              PIC X(01).
022300
022400 01          ZEILE.
022450     05      ZEILE-TEKST         PIC X(79)   VALUE SPACES.
022470     05      FILLER              PIC X(01).
022500
022600 01          PROBLEEM-WISSEL.
022700     05      PRW-DATA            PIC X(68).
022800     05      FILLER              PIC X(01).
022900
023000 01          KNELPUNT-WISSEL.
023100     05      KNW-DATA            PIC X(38).
023200     05      FILLER              PIC X(01).
023300
023400*----------------------------------------------------------------*
023500* Tijdstipontleding (voor JULIANTIMESTAMP) en afrondingswerk
023600*----------------------------------------------------------------*
023700 01          TS-WERK.
023800     05      TS-DATUM.
023900        10   TS-JJJJ             PIC 9(04).
024000        10   TS-MM               PIC 9(02).
024100        10   TS-DD               PIC 9(02).
024200     05      TS-TIJD.
024300        10   TS-UU               PIC 9(02).
024400        10   TS-MI               PIC 9(02).
024500        10   TS-SS               PIC 9(02).
024600     05      FILLER              PIC X(01).
024700 01          TS-WERK-NUM REDEFINES TS-WERK.
024800     05      TS-WERK-NUM-CIJFERS  PIC 9(14).
024900     05      FILLER               PIC X(01).
025000
025100 01          AFRONDING-WERK.
025200     05      AFR-UUR7            PIC S9(07)V9(01).
025220     05      AFR-UUR7-WRK        PIC S9(07)V9(01).
025240     05      AFR-UUR7-NRM        PIC S9(07)V9(01).
025300     05      AFR-FACTOR          PIC S9(05)V9(01).
025400     05      AFR-TOT9            PIC S9(09)V9(01).
025500     05      FILLER              PIC X(01).
025600
025700*----------------------------------------------------------------*
025800* EVENT-TABEL: gesorteerde events (na SORT-WERK)
025900*----------------------------------------------------------------*
026000 77          MAX-EVENT-TABEL     PIC S9(04) COMP VALUE 3000.
026100 01          EVENT-TABEL.
026200     05      EVT-TAB OCCURS 3000 TIMES.
026300        10   EVT-TAB-ZAAK-ID     PIC 9(06).
026400        10   EVT-TAB-STAP-NAAM   PIC X(20).
026500        10   EVT-TAB-TIJDSTIP    PIC X(19).
026600        10   FILLER              PIC X(01).
026700
026800*----------------------------------------------------------------*
026900* DUUR-TABEL: afgeleide duurrecords (derived duration record)
027000*----------------------------------------------------------------*
027100 77          MAX-DUUR-TABEL      PIC S9(04) COMP VALUE 3000.
027200 01          DUUR-TABEL.
027300     05      DUR-TAB OCCURS 3000 TIMES.
027400        10   DUR-TAB-ZAAK-ID     PIC 9(06).
027500        10   DUR-TAB-STAP-NAAM   PIC X(20).
027600        10   DUR-TAB-DUUR        PIC S9(07)V9(04).
027700        10   FILLER              PIC X(01).
027800
027900*----------------------------------------------------------------*
028000* STAP-STAT-TABEL: NORMAAL/DREMPEL per stap
028100*----------------------------------------------------------------*
028200 77          MAX-STAP-TABEL      PIC S9(04) COMP VALUE 60.
028300 01          STAP-STAT-TABEL.
028400     05      STAT-TAB OCCURS 60 TIMES.
028500        10   STAT-TAB-STAP-NAAM  PIC X(20).
028600        10   STAT-TAB-AANTAL     PIC S9(05) COMP.
028700        10   STAT-TAB-SOM        PIC S9(18)V9(04) COMP.
028800        10   STAT-TAB-NORMAAL    PIC S9(07)V9(04).
028900        10   STAT-TAB-DREMPEL    PIC S9(07)V9(04).
029000        10   FILLER              PIC X(01).
029100
029200*----------------------------------------------------------------*
029300* PROBLEEM-TABEL: individuele procesproblemen
029400*----------------------------------------------------------------*
029500 77          MAX-PROBLEEM-TABEL  PIC S9(04) COMP VALUE 3000.
029600 01          PROBLEEM-TABEL.
029700     05      PRB-TAB OCCURS 3000 TIMES.
029800        10   PRB-TAB-ZAAK-ID     PIC 9(06).
029900        10   PRB-TAB-STAP-NAAM   PIC X(20).
030000        10   PRB-TAB-VERTRAGING  PIC S9(07)V9(04).
030100        10   PRB-TAB-FACTOR      PIC S9(05)V9(04).
030200        10   PRB-TAB-WERKELIJK   PIC S9(07)V9(04).
030300        10   PRB-TAB-NORMAAL     PIC S9(07)V9(04).
030400        10   FILLER              PIC X(01).
030500
030600*----------------------------------------------------------------*
030700* KNELPUNT-TABEL: structurele knelpunten (stap-summary record)
030800*----------------------------------------------------------------*
030900 77          MAX-KNELPUNT-TABEL  PIC S9(04) COMP VALUE 60.
031000 01          KNELPUNT-TABEL.
031100     05      KNL-TAB OCCURS 60 TIMES.
031200        10   KNL-TAB-STAP-NAAM       PIC X(20).
031300        10   KNL-TAB-TOTALE-VERTR    PIC S9(09)V9(04).
031400        10   KNL-TAB-AANTAL          PIC 9(05).
031500        10   FILLER                  PIC X(01).
031600
031700 LINKAGE SECTION.
031800 01     LINK-REC.
031900    05  LINK-HDR.
032000     10 LINK-CMD                PIC X(02).
032100*       "AN" = Analyse uitvoeren
032200     10 LINK-RC                 PIC S9(04) COMP.
032300*       0    = OK
032400*       1    = warning (geen invoer / leeg eventbestand)
032500*       9999 = programmaabbruch - aanroeper moet reageren
032600    05  LINK-DATA.
032700     10 LINK-PROB-COUNT         PIC S9(09) COMP.
032800     10 LINK-KNEL-COUNT         PIC S9(09) COMP.
032900     10 FILLER                  PIC X(01).
033000
033100 PROCEDURE DIVISION USING LINK-REC.
033200
033300******************************************************************
033400* Steuerungs-Section
033500******************************************************************
033600 A100-STEUERUNG SECTION.
033700 A100-00.
033800     IF  SHOW-VERSION
033900         DISPLAY K-MODUL " Versie: " K-VERSIE
034000         EXIT PROGRAM
034100     END-IF
034200
034300     PERFORM B000-VORLAUF
034400
034500     IF  PRG-GEEN-INVOER
034600     OR  PRG-ABBRUCH
034700         CONTINUE
034800     ELSE
034900         PERFORM B100-VERARBEITUNG
035000     END-IF
035100
035200     PERFORM B090-ENDE
035300     EXIT PROGRAM
035400     .
035500 A100-99.
035600     EXIT.
035700
035800******************************************************************
035900* Vorlauf: tabellen initialiseren, eventbestand controleren
036000******************************************************************
036100 B000-VORLAUF SECTION.
036200 B000-00.
036300     DISPLAY "Process detector gestart"
036400     PERFORM C000-INIT
036500     PERFORM D000-CONTROLEER-INVOER
036600     .
036700 B000-99.
036800     EXIT.
036900
037000******************************************************************
037100* Ende: sluiten, eindmelding op console
037200******************************************************************
037300 B090-ENDE SECTION.
037400 B090-00.
037500     IF  PRG-ABBRUCH
037600         DISPLAY "[ERROR] Verwerking afgebroken - tabel(len) vol "
037700                 "of bestandsfout"
037800         MOVE 9999 TO LINK-RC
037900     ELSE
038000         IF PRG-GEEN-INVOER
038100            DISPLAY "[WARN] Eventbestand EVENTS ontbreekt/leeg"
038200            MOVE 1 TO LINK-RC
038300         ELSE
038400            DISPLAY "[OK] Analyse succesvol afgerond"
038500            MOVE ZERO TO LINK-RC
038600            MOVE C9-PROB-COUNT TO LINK-PROB-COUNT
038700            MOVE C9-KNEL-COUNT TO LINK-KNEL-COUNT
038800         END-IF
038900     END-IF
039000     .
039100 B090-99.
039200     EXIT.
039300
039400******************************************************************
039500* Verarbeitung: het volledige batchkern van de analyse
039600******************************************************************
039700 B100-VERARBEITUNG SECTION.
039800 B100-00.
039900     PERFORM D100-SORTEER-EVENTS
040000     IF PRG-ABBRUCH
040100        EXIT SECTION
040200     END-IF
040300
040400     PERFORM E100-BEREKEN-DUUR
040500     PERFORM F100-STAP-STATISTIEK
040600     PERFORM F200-DETECTEER-PROBLEMEN
040700     PERFORM F300-AGGREGEER-KNELPUNTEN
040800     PERFORM G100-RANGSCHIK-PROBLEMEN
040900     PERFORM G200-RANGSCHIK-KNELPUNTEN
041000     PERFORM H000-SCHRIJF-RAPPORT
041100     .
041200 B100-99.
041300     EXIT.
041400
041500******************************************************************
041600* Initialisierung von Feldern und Strukturen
041700******************************************************************
041800 C000-INIT SECTION.
041900 C000-00.
042000     INITIALIZE SCHALTER
042100                COMP-FELDER
042200                WORK-FELDER
042300
042400     MOVE ZERO TO C9-EVT-COUNT C9-DUR-COUNT C9-STAP-COUNT
042500                  C9-PROB-COUNT C9-KNEL-COUNT
042600     .
042700 C000-99.
042800     EXIT.
042900
043000******************************************************************
043100* Eventbestand controleren: bestaat het, staat er iets in?
043200******************************************************************
043300 D000-CONTROLEER-INVOER SECTION.
043400 D000-00.
043500     OPEN INPUT EVENTF
043600     IF NOT FILE-OK
043700        SET PRG-GEEN-INVOER TO TRUE
043800        EXIT SECTION
043900     END-IF
044000
044100     READ EVENTF
044200        AT END
044300           SET PRG-GEEN-INVOER TO TRUE
044400     END-READ
044500
044600     CLOSE EVENTF
044700     .
044800 D000-99.
044900     EXIT.
045000
045100******************************************************************
045200* Events sorteren op (ZAAK-ID, TIJDSTIP) en EVENT-TABEL vullen
045300******************************************************************
045400 D100-SORTEER-EVENTS SECTION.
045500 D100-00.
045600     SORT SORT-WERK
045700         ON ASCENDING KEY SRT-ZAAK-ID
045800                          SRT-TIJDSTIP
045900         USING  EVENTF
046000         OUTPUT PROCEDURE D150-VUL-EVENT-TABEL
046100     .
046200 D100-99.
046300     EXIT.
046400
046500******************************************************************
046600* Output-procedure van de SORT: EVENT-TABEL opbouwen
046700******************************************************************
046800 D150-VUL-EVENT-TABEL SECTION.
046900 D150-00.
047000     MOVE "N" TO EINDE-SORT
047100     RETURN SORT-WERK
047200        AT END
047300           SET SORT-EOF TO TRUE
047400     END-RETURN
047500
047600     PERFORM D160-TABEL-REGEL UNTIL SORT-EOF
047700     .
047800 D150-99.
047900     EXIT.
048000
048100 D160-TABEL-REGEL SECTION.
048200 D160-00.
048300     ADD 1 TO C4-I1
048400     IF C4-I1 > MAX-EVENT-TABEL
048500        SET PRG-ABBRUCH TO TRUE
048600        EXIT SECTION
048700     END-IF
048800
048900     MOVE SRT-ZAAK-ID     TO EVT-TAB-ZAAK-ID   (C4-I1)
049000     MOVE SRT-STAP-NAAM   TO EVT-TAB-STAP-NAAM (C4-I1)
049100     MOVE SRT-TIJDSTIP    TO EVT-TAB-TIJDSTIP  (C4-I1)
049200     ADD  1               TO C9-EVT-COUNT
049300
049400     RETURN SORT-WERK
049500        AT END
049600           SET SORT-EOF TO TRUE
049700     END-RETURN
049800     .
049900 D160-99.
050000     EXIT.
050100
050200******************************************************************
050300* Duurberekening: gat tot het volgende event van dezelfde zaak
050400******************************************************************
050500 E100-BEREKEN-DUUR SECTION.
050600 E100-00.
050700     PERFORM E110-BEREKEN-EEN-DUUR
050800        VARYING C4-I1 FROM 1 BY 1
050900          UNTIL C4-I1 > C9-EVT-COUNT
051000     .
051100 E100-99.
051200     EXIT.
051300
051400 E110-BEREKEN-EEN-DUUR SECTION.
051500 E110-00.
051600     MOVE  EVT-TAB-ZAAK-ID (C4-I1)   TO W-HUIDIGE-ZAAK
051700     COMPUTE C4-I2 = C4-I1 + 1
051800
051900     IF  C4-I2 > C9-EVT-COUNT
052000         EXIT SECTION
052100     END-IF
052200
052300     MOVE  EVT-TAB-ZAAK-ID (C4-I2)   TO W-VOLGENDE-ZAAK
052400
052500     IF  W-VOLGENDE-ZAAK NOT = W-HUIDIGE-ZAAK
052600*               ---> laatste event van de zaak: geen duur
052700         EXIT SECTION
052800     END-IF
052900
053000*    ---> tijdstip huidig event ontleden en naar JULIAANSE TS
053100     MOVE  EVT-TAB-TIJDSTIP (C4-I1) (1:4)   TO TS-JJJJ
053200     MOVE  EVT-TAB-TIJDSTIP (C4-I1) (6:2)   TO TS-MM
053300     MOVE  EVT-TAB-TIJDSTIP (C4-I1) (9:2)   TO TS-DD
053400     MOVE  EVT-TAB-TIJDSTIP (C4-I1) (12:2)  TO TS-UU
053500     MOVE  EVT-TAB-TIJDSTIP (C4-I1) (15:2)  TO TS-MI
053600     MOVE  EVT-TAB-TIJDSTIP (C4-I1) (18:2)  TO TS-SS
053700
053800     ENTER TAL "JULIANTIMESTAMP"
053900            USING TS-JJJJ TS-MM TS-DD
054000                          TS-UU TS-MI TS-SS
054100                 GIVING  C18-JULIAANS-1
054200
054300*    ---> idem voor het volgende event
054400     MOVE  EVT-TAB-TIJDSTIP (C4-I2) (1:4)   TO TS-JJJJ
054500     MOVE  EVT-TAB-TIJDSTIP (C4-I2) (6:2)   TO TS-MM
054600     MOVE  EVT-TAB-TIJDSTIP (C4-I2) (9:2)   TO TS-DD
054700     MOVE  EVT-TAB-TIJDSTIP (C4-I2) (12:2)  TO TS-UU
054800     MOVE  EVT-TAB-TIJDSTIP (C4-I2) (15:2)  TO TS-MI
054900     MOVE  EVT-TAB-TIJDSTIP (C4-I2) (18:2)  TO TS-SS
055000
055100     ENTER TAL "JULIANTIMESTAMP"
055200            USING TS-JJJJ TS-MM TS-DD
055300                          TS-UU TS-MI TS-SS
055400                 GIVING  C18-JULIAANS-2
055500
055600     COMPUTE C18-VERSCHIL = C18-JULIAANS-2 - C18-JULIAANS-1
055700*               ---> verschil in microsec.; 1 uur = 3600000000
055800
055900     ADD 1 TO C4-I3
056000     IF C4-I3 > MAX-DUUR-TABEL
056100        SET PRG-ABBRUCH TO TRUE
056200        EXIT SECTION
056300     END-IF
056400
056500     MOVE  EVT-TAB-ZAAK-ID   (C4-I1)  TO DUR-TAB-ZAAK-ID (C4-I3)
056600     MOVE  EVT-TAB-STAP-NAAM (C4-I1)  TO DUR-TAB-STAP-NAAM (C4-I3)
056700     COMPUTE DUR-TAB-DUUR (C4-I3) ROUNDED =
056800             C18-VERSCHIL / 3600000000
056900
057000     ADD 1 TO C9-DUR-COUNT
057100     .
057200 E110-99.
057300     EXIT.
057400
057500******************************************************************
057600* Per-stap statistiek: NORMAAL/DREMPEL vanaf 2 waarnemingen
057700******************************************************************
057800 F100-STAP-STATISTIEK SECTION.
057900 F100-00.
058000     PERFORM F110-TEL-EEN-DUUR
058100        VARYING C4-I3 FROM 1 BY 1
058200          UNTIL C4-I3 > C9-DUR-COUNT
058300
058400     PERFORM F190-BEREKEN-NORMAAL
058500        VARYING C4-I3 FROM 1 BY 1
058600          UNTIL C4-I3 > C9-STAP-COUNT
058700     .
058800 F100-99.
058900     EXIT.
059000
059100 F110-TEL-EEN-DUUR SECTION.
059200 F110-00.
059300     PERFORM F120-ZOEK-STAP
059400     IF NOT STAP-GEVONDEN
059500        ADD 1 TO C9-STAP-COUNT
059600        IF C9-STAP-COUNT > MAX-STAP-TABEL
059700           SET PRG-ABBRUCH TO TRUE
059800           EXIT SECTION
059900        END-IF
060000        MOVE C9-STAP-COUNT TO C4-I4
060100        MOVE DUR-TAB-STAP-NAAM (C4-I3)
060200             TO STAT-TAB-STAP-NAAM (C4-I4)
060300        MOVE ZERO TO STAT-TAB-AANTAL (C4-I4)
060400        MOVE ZERO TO STAT-TAB-SOM (C4-I4)
060500     END-IF
060600
060700     ADD 1                      TO STAT-TAB-AANTAL (C4-I4)
060800     ADD DUR-TAB-DUUR (C4-I3)   TO STAT-TAB-SOM    (C4-I4)
060900     .
061000 F110-99.
061100     EXIT.
061200
061300*    ---> zoekt DUR-TAB-STAP-NAAM(C4-I3) in STAP-STAT-TABEL,
061400*         C4-I4 wijst op de gevonden/nieuwe rij
061500 F120-ZOEK-STAP SECTION.
061600 F120-00.
061700     SET W-GEVONDEN-STAP TO "N"
061800     MOVE ZERO TO C4-I4
061900
062000     PERFORM F121-VERGELIJK-STAP
062100        VARYING C4-I1 FROM 1 BY 1
062200          UNTIL C4-I1 > C9-STAP-COUNT
062300             OR STAP-GEVONDEN
062400     .
062500 F120-99.
062600     EXIT.
062700
062800 F121-VERGELIJK-STAP SECTION.
062900 F121-00.
063000     IF  STAT-TAB-STAP-NAAM (C4-I1) = DUR-TAB-STAP-NAAM (C4-I3)
063100         SET STAP-GEVONDEN TO TRUE
063200         MOVE C4-I1 TO C4-I4
063300     END-IF
063400     .
063500 F121-99.
063600     EXIT.
063700
063800 F190-BEREKEN-NORMAAL SECTION.
063900 F190-00.
064000     IF  STAT-TAB-AANTAL (C4-I3) < K-MIN-WAARNEMINGEN
064100         MOVE ZERO TO STAT-TAB-NORMAAL (C4-I3)
064200                      STAT-TAB-DREMPEL (C4-I3)
064300         EXIT SECTION
064400     END-IF
064500
064600     COMPUTE STAT-TAB-NORMAAL (C4-I3) ROUNDED =
064700             STAT-TAB-SOM (C4-I3) / STAT-TAB-AANTAL (C4-I3)
064800
064900     COMPUTE STAT-TAB-DREMPEL (C4-I3) ROUNDED =
065000             STAT-TAB-NORMAAL (C4-I3) * K-FACTOR-DREMPEL
065100     .
065200 F190-99.
065300     EXIT.
065400
065500******************************************************************
065600* Procesproblemen detecteren: duur groter dan de drempel
065700******************************************************************
065800 F200-DETECTEER-PROBLEMEN SECTION.
065900 F200-00.
066000     PERFORM F210-TOETS-EEN-DUUR
066100        VARYING C4-I3 FROM 1 BY 1
066200          UNTIL C4-I3 > C9-DUR-COUNT
066300     .
066400 F200-99.
066500     EXIT.
066600
066700 F210-TOETS-EEN-DUUR SECTION.
066800 F210-00.
066900     PERFORM F120-ZOEK-STAP
067000     IF NOT STAP-GEVONDEN
067100        EXIT SECTION
067200     END-IF
067300
067400     IF  STAT-TAB-AANTAL (C4-I4) < K-MIN-WAARNEMINGEN
067500         EXIT SECTION
067600     END-IF
067700
067800     IF  DUR-TAB-DUUR (C4-I3) NOT > STAT-TAB-DREMPEL (C4-I4)
067900         EXIT SECTION
068000     END-IF
068100
068200     ADD 1 TO C9-PROB-COUNT
068300     IF C9-PROB-COUNT > MAX-PROBLEEM-TABEL
068400        SET PRG-ABBRUCH TO TRUE
068500        SUBTRACT 1 FROM C9-PROB-COUNT
068600        EXIT SECTION
068700     END-IF
068800
068900     MOVE DUR-TAB-ZAAK-ID (C4-I3)
069000          TO PRB-TAB-ZAAK-ID (C9-PROB-COUNT)
069100     MOVE DUR-TAB-STAP-NAAM (C4-I3)
069200          TO PRB-TAB-STAP-NAAM (C9-PROB-COUNT)
069300     MOVE DUR-TAB-DUUR (C4-I3)
069400          TO PRB-TAB-WERKELIJK (C9-PROB-COUNT)
069500     MOVE STAT-TAB-NORMAAL (C4-I4)
069600          TO PRB-TAB-NORMAAL (C9-PROB-COUNT)
069700
069800     COMPUTE PRB-TAB-VERTRAGING (C9-PROB-COUNT) ROUNDED =
069900             DUR-TAB-DUUR (C4-I3) - STAT-TAB-NORMAAL (C4-I4)
070000
070100     COMPUTE PRB-TAB-FACTOR (C9-PROB-COUNT) ROUNDED =
070200             DUR-TAB-DUUR (C4-I3) / STAT-TAB-NORMAAL (C4-I4)
070300     .
070400 F210-99.
070500     EXIT.
070600
070700******************************************************************
070800* Knelpunten aggregeren: som/aantal procesproblemen per stap
070900******************************************************************
071000 F300-AGGREGEER-KNELPUNTEN SECTION.
071100 F300-00.
071200     PERFORM F310-AGGREGEER-EEN-PROBLEEM
071300        VARYING C4-I4 FROM 1 BY 1
071400          UNTIL C4-I4 > C9-PROB-COUNT
071500     .
071600 F300-99.
071700     EXIT.
071800
071900 F310-AGGREGEER-EEN-PROBLEEM SECTION.
072000 F310-00.
072100     PERFORM F320-ZOEK-KNELPUNT
072200     IF NOT KNEL-GEVONDEN
072300        ADD 1 TO C9-KNEL-COUNT
072400        IF C9-KNEL-COUNT > MAX-KNELPUNT-TABEL
072500           SET PRG-ABBRUCH TO TRUE
072600           EXIT SECTION
072700        END-IF
072800        MOVE C9-KNEL-COUNT TO C4-I3
072900        MOVE PRB-TAB-STAP-NAAM (C4-I4)
073000             TO KNL-TAB-STAP-NAAM (C4-I3)
073100        MOVE ZERO TO KNL-TAB-TOTALE-VERTR (C4-I3)
073200        MOVE ZERO TO KNL-TAB-AANTAL (C4-I3)
073300     END-IF
073400
073500     ADD PRB-TAB-VERTRAGING (C4-I4)
073600         TO KNL-TAB-TOTALE-VERTR (C4-I3)
073700     ADD 1 TO KNL-TAB-AANTAL (C4-I3)
073800     .
073900 F310-99.
074000     EXIT.
074100
074200*    ---> zoekt PRB-TAB-STAP-NAAM(C4-I4) in KNELPUNT-TABEL,
074300*         C4-I3 wijst op de gevonden/nieuwe rij
074400 F320-ZOEK-KNELPUNT SECTION.
074500 F320-00.
074600     SET W-GEVONDEN-KNEL TO "N"
074700     MOVE ZERO TO C4-I3
074800
074900     PERFORM F321-VERGELIJK-KNEL
075000        VARYING C4-I2 FROM 1 BY 1
075100          UNTIL C4-I2 > C9-KNEL-COUNT
075200             OR KNEL-GEVONDEN
075300     .
075400 F320-99.
075500     EXIT.
075600
075700 F321-VERGELIJK-KNEL SECTION.
075800 F321-00.
075900     IF  KNL-TAB-STAP-NAAM (C4-I2) = PRB-TAB-STAP-NAAM (C4-I4)
076000         SET KNEL-GEVONDEN TO TRUE
076100         MOVE C4-I2 TO C4-I3
076200     END-IF
076300     .
076400 F321-99.
076500     EXIT.
076600
076700******************************************************************
076800* Rangschikking procesproblemen op VERTRAGING (afnemend)
076900******************************************************************
077000 G100-RANGSCHIK-PROBLEMEN SECTION.
077100 G100-00.
077200     IF C9-PROB-COUNT < 2
077300        EXIT SECTION
077400     END-IF
077500
077600     PERFORM G110-BUITENLUS
077700        VARYING C4-I1 FROM 1 BY 1
077800          UNTIL C4-I1 > C9-PROB-COUNT - 1
077900     .
078000 G100-99.
078100     EXIT.
078200
078300 G110-BUITENLUS SECTION.
078400 G110-00.
078500     MOVE C4-I1 TO C4-MIN
078600
078700     PERFORM G120-ZOEK-MAXIMUM
078800        VARYING C4-J FROM C4-I1 BY 1
078900          UNTIL C4-J > C9-PROB-COUNT
079000
079100     IF C4-MIN NOT = C4-I1
079200        PERFORM G130-WISSEL-PROBLEMEN
079300     END-IF
079400     .
079500 G110-99.
079600     EXIT.
079700
079800 G120-ZOEK-MAXIMUM SECTION.
079900 G120-00.
080000     IF  PRB-TAB-VERTRAGING (C4-J) > PRB-TAB-VERTRAGING (C4-MIN)
080100         MOVE C4-J TO C4-MIN
080200     END-IF
080300     .
080400 G120-99.
080500     EXIT.
080600
080700 G130-WISSEL-PROBLEMEN SECTION.
080800 G130-00.
080900     MOVE PRB-TAB (C4-I1)  TO PROBLEEM-WISSEL
081000     MOVE PRB-TAB (C4-MIN) TO PRB-TAB (C4-I1)
081100     MOVE PROBLEEM-WISSEL  TO PRB-TAB (C4-MIN)
081200     .
081300 G130-99.
081400     EXIT.
081500
081600******************************************************************
081700* Rangschikking knelpunten op TOTALE-VERTRAGING (afnemend)
081800******************************************************************
081900 G200-RANGSCHIK-KNELPUNTEN SECTION.
082000 G200-00.
082100     IF C9-KNEL-COUNT < 2
082200        EXIT SECTION
082300     END-IF
082400
082500     PERFORM G210-BUITENLUS
082600        VARYING C4-I1 FROM 1 BY 1
082700          UNTIL C4-I1 > C9-KNEL-COUNT - 1
082800     .
082900 G200-99.
083000     EXIT.
083100
083200 G210-BUITENLUS SECTION.
083300 G210-00.
083400     MOVE C4-I1 TO C4-MIN
083500
083600     PERFORM G220-ZOEK-MAXIMUM
083700        VARYING C4-J FROM C4-I1 BY 1
083800          UNTIL C4-J > C9-KNEL-COUNT
083900
084000     IF C4-MIN NOT = C4-I1
084100        PERFORM G230-WISSEL-KNELPUNTEN
084200     END-IF
084300     .
084400 G210-99.
084500     EXIT.
084600
084700 G220-ZOEK-MAXIMUM SECTION.
084800 G220-00.
084900     IF  KNL-TAB-TOTALE-VERTR (C4-J)
085000         > KNL-TAB-TOTALE-VERTR (C4-MIN)
085100         MOVE C4-J TO C4-MIN
085200     END-IF
085300     .
085400 G220-99.
085500     EXIT.
085600
085700 G230-WISSEL-KNELPUNTEN SECTION.
085800 G230-00.
085900     MOVE KNL-TAB (C4-I1)  TO KNELPUNT-WISSEL
086000     MOVE KNL-TAB (C4-MIN) TO KNL-TAB (C4-I1)
086100     MOVE KNELPUNT-WISSEL  TO KNL-TAB (C4-MIN)
086200     .
086300 G230-99.
086400     EXIT.
086500
086600******************************************************************
086700* Rapport schrijven: titel, procesproblemen, knelpunten
086800******************************************************************
086900 H000-SCHRIJF-RAPPORT SECTION.
087000 H000-00.
087100     OPEN OUTPUT RAPPORTF
087200     IF NOT REP-FILE-OK
087300        SET PRG-ABBRUCH TO TRUE
087400        EXIT SECTION
087500     END-IF
087600
087700     PERFORM H100-SCHRIJF-KOP
087800     PERFORM H200-SCHRIJF-PROBLEMEN
087900     PERFORM H300-SCHRIJF-KNELPUNTEN
088000
088100     CLOSE RAPPORTF
088200     .
088300 H000-99.
088400     EXIT.
088500
088600 H100-SCHRIJF-KOP SECTION.
088700 H100-00.
088800     MOVE SPACES           TO ZEILE
088900     MOVE "PROCESS ANALYSE RAPPORT"  TO RAP-TEKST
089000     WRITE RAP-REGEL
089100     MOVE SPACES           TO ZEILE
089200     MOVE ZEILE             TO RAP-TEKST
089300     WRITE RAP-REGEL
089400     .
089500 H100-99.
089600     EXIT.
089700
089800 H200-SCHRIJF-PROBLEMEN SECTION.
089900 H200-00.
090000     MOVE "Top procesproblemen"   TO RAP-TEKST
090100     WRITE RAP-REGEL
090200
090300     IF C9-PROB-COUNT = ZERO
090400        MOVE "Geen procesproblemen gevonden."   TO RAP-TEKST
090500        WRITE RAP-REGEL
090600        EXIT SECTION
090700     END-IF
090800
090900     PERFORM H210-SCHRIJF-EEN-PROBLEEM
091000        VARYING C4-I4 FROM 1 BY 1
091100          UNTIL C4-I4 > C9-PROB-COUNT
091200     .
091300 H200-99.
091400     EXIT.
091500
091600 H210-SCHRIJF-EEN-PROBLEEM SECTION.
091700 H210-00.
091800     MOVE PRB-TAB-ZAAK-ID (C4-I4)   TO D-ZAAK-ED
091900
092000     MOVE SPACES TO ZEILE
092100     STRING "Case "           DELIMITED BY SIZE,
092200            D-ZAAK-ED         DELIMITED BY SIZE,
092300            " - stap '"       DELIMITED BY SIZE,
092400            PRB-TAB-STAP-NAAM (C4-I4) DELIMITED BY SPACE,
092500            "'"               DELIMITED BY SIZE
092600       INTO ZEILE
092700     MOVE ZEILE TO RAP-TEKST
092800     WRITE RAP-REGEL
092900
093000     COMPUTE AFR-UUR7 ROUNDED = PRB-TAB-VERTRAGING (C4-I4)
093100     MOVE AFR-UUR7 TO D-UUR7-ED
093200     MOVE SPACES TO ZEILE
093300     STRING "Impact: "        DELIMITED BY SIZE,
093400            D-UUR7-ED         DELIMITED BY SIZE,
093500            " uur vertraging" DELIMITED BY SIZE
093600       INTO ZEILE
093700     MOVE ZEILE TO RAP-TEKST
093800     WRITE RAP-REGEL
093900
094000     COMPUTE AFR-FACTOR   ROUNDED = PRB-TAB-FACTOR    (C4-I4)
094100     COMPUTE AFR-UUR7-WRK ROUNDED = PRB-TAB-WERKELIJK (C4-I4)
094150     COMPUTE AFR-UUR7-NRM ROUNDED = PRB-TAB-NORMAAL   (C4-I4)
094170     MOVE AFR-FACTOR   TO D-FACTOR-ED
094180     MOVE AFR-UUR7-WRK TO D-UUR7-ED-WRK
094190     MOVE AFR-UUR7-NRM TO D-UUR7-ED-NRM
094200     MOVE SPACES TO ZEILE
094300     STRING "Oorzaak: "              DELIMITED BY SIZE,
094400            D-FACTOR-ED              DELIMITED BY SIZE,
094500            "x langer dan normaal (" DELIMITED BY SIZE,
094550            D-UUR7-ED-WRK            DELIMITED BY SIZE,
094570            "u vs "                  DELIMITED BY SIZE,
094590            D-UUR7-ED-NRM            DELIMITED BY SIZE,
094600            "u)"                     DELIMITED BY SIZE
096000       INTO ZEILE
096100     MOVE ZEILE TO RAP-TEKST
096200     WRITE RAP-REGEL
096300     .
096400 H210-99.
096500     EXIT.
096600
096700 H300-SCHRIJF-KNELPUNTEN SECTION.
096800 H300-00.
096900     MOVE "Structurele knelpunten"   TO RAP-TEKST
097000     WRITE RAP-REGEL
097100
097200     IF C9-KNEL-COUNT = ZERO
097300        MOVE "Geen structurele knelpunten."   TO RAP-TEKST
097400        WRITE RAP-REGEL
097500        EXIT SECTION
097600     END-IF
097700
097800     PERFORM H310-SCHRIJF-EEN-KNELPUNT
097900        VARYING C4-I3 FROM 1 BY 1
098000          UNTIL C4-I3 > C9-KNEL-COUNT
098100     .
098200 H300-99.
098300     EXIT.
098400
098500 H310-SCHRIJF-EEN-KNELPUNT SECTION.
098600 H310-00.
098700     MOVE SPACES TO ZEILE
098800     STRING "Stap '"          DELIMITED BY SIZE,
098900            KNL-TAB-STAP-NAAM (C4-I3) DELIMITED BY SPACE,
099000            "'"               DELIMITED BY SIZE
099100       INTO ZEILE
099200     MOVE ZEILE TO RAP-TEKST
099300     WRITE RAP-REGEL
099400
099500     COMPUTE AFR-TOT9 ROUNDED = KNL-TAB-TOTALE-VERTR (C4-I3)
099600     MOVE AFR-TOT9 TO D-TOT9-ED
099700     MOVE SPACES TO ZEILE
099800     STRING "Totale impact: " DELIMITED BY SIZE,
099900            D-TOT9-ED         DELIMITED BY SIZE,
100000            " uur"            DELIMITED BY SIZE
100100       INTO ZEILE
100200     MOVE ZEILE TO RAP-TEKST
100300     WRITE RAP-REGEL
100400
100500     MOVE KNL-TAB-AANTAL (C4-I3) TO D-AANTAL-ED
100600     MOVE SPACES TO ZEILE
100700     STRING "Aantal incidenten: " DELIMITED BY SIZE,
100800            D-AANTAL-ED           DELIMITED BY SIZE
100900       INTO ZEILE
101000     MOVE ZEILE TO RAP-TEKST
101100     WRITE RAP-REGEL
101200     .
101300 H310-99.
101400     EXIT.
101500
101600******************************************************************
101700* Ende Source-Programm
101800******************************************************************
